000100*-----------------------------------------------------------*
000200* Movcatrc - movie catalog master record layout.
000300*-----------------------------------------------------------*
000400* This member describes one row of the in-memory movie
000500* catalog table used by MovCatMt. It is written starting at
000600* the 07 level so it can be copied straight under either an
000700* 01-level scratch record or the 05-level occurs entry of the
000800* catalog table - no group header of its own is carried here.
000900* Because the same names repeat everywhere this member is
001000* copied, every reference to a field must be qualified, e.g.
001100* "mcr-title of ws-catalog-entry (idx-cat)" or "mcr-title of
001200* ws-scratch-entry".
001300*-----------------------------------------------------------*
001400* Change log.
001500* Date       By    Request   Description                   *      CR4471  
001600* 06/14/91   rfh   CR-4471   Original layout, written for   *     CR4471  
001700*                            the catalog maintenance job.    *    CR4471  
001800* 02/09/93   rfh   CR-4819   Added mcr-year-x so the search  *    CR4819  
001900*                            engine can compare the year as  *    CR4819  
002000*                            a 4-byte text key without       *    CR4819  
002100*                            repacking it on every call.     *    CR4819  
002200* 11/22/96   dwk   CR-5530   Widened mcr-genre and added the *    CR5530  
002300*                            entry-status byte so a removed  *    CR5530  
002400*                            row can be skipped by the       *    CR5530  
002500*                            lister and writer without a     *    CR5530  
002600*                            physical table compress.        *    CR5530  
002700* 03/05/03   kjs   CR-6255   Added the housekeeping block -  *    CR6255  
002800*                            catalog sequence number, load   *    CR6255  
002900*                            and last-update dates, source   *    CR6255  
003000*                            feed code, branch and media     *    CR6255  
003100*                            format codes, audit user id     *    CR6255  
003200*                            and catalog batch number - to   *    CR6255  
003300*                            carry the control fields the    *    CR6255  
003400*                            new acquisition feed interface  *    CR6255  
003500*                            stamps on every row it loads.    *   CR6255  
003600*-----------------------------------------------------------*
003700* Business fields - the four values the catalog maintenance
003800* job actually loads, searches, sorts and reports on.
003900*-----------------------------------------------------------*
004000     07  mcr-title                   PIC X(60) VALUE SPACES.
004100     07  mcr-actor                   PIC X(40) VALUE SPACES.
004200     07  mcr-year                    PIC 9(04) VALUE ZEROES.
004300     07  mcr-year-x  REDEFINES mcr-year
004400                                      PIC X(04).
004500     07  mcr-genre                   PIC X(20) VALUE SPACES.
004600*-----------------------------------------------------------*
004700* Housekeeping block - added under CR-6255 for the
004800* acquisition feed interface and the year-end reconciliation
004900* report. None of this is read or written by the search,
005000* sort or maintenance paragraphs; it rides along on every
005100* row because the feed stamps it on the way in and the
005200* reconciliation job (outside this one) reads it back off
005300* the catalog file this job writes.
005400*-----------------------------------------------------------*
005500     07  mcr-catalog-seq-no          PIC 9(06) VALUE ZEROES.
005600     07  mcr-load-date               PIC 9(06) VALUE ZEROES.
005700     07  mcr-load-date-r REDEFINES mcr-load-date.
005800         09  mcr-load-yy             PIC 9(02).
005900         09  mcr-load-mm             PIC 9(02).
006000         09  mcr-load-dd             PIC 9(02).
006100     07  mcr-last-update-date        PIC 9(06) VALUE ZEROES.
006200     07  mcr-last-update-date-r REDEFINES mcr-last-update-date.
006300         09  mcr-upd-yy              PIC 9(02).
006400         09  mcr-upd-mm              PIC 9(02).
006500         09  mcr-upd-dd              PIC 9(02).
006600     07  mcr-source-feed-code        PIC X(04) VALUE SPACES.
006700     07  mcr-audit-user-id           PIC X(08) VALUE SPACES.
006800     07  mcr-library-branch-code     PIC X(03) VALUE SPACES.
006900     07  mcr-media-format-code       PIC X(02) VALUE SPACES.
007000         88  mcr-format-vhs                    VALUE "VH".
007100         88  mcr-format-beta                   VALUE "BE".
007200         88  mcr-format-dvd                    VALUE "DV".
007300     07  mcr-catalog-batch-no        PIC 9(04) VALUE ZEROES.
007400*-----------------------------------------------------------*
007500* Status byte - set by the loader and the remove paragraph,
007600* tested by the lister and the writer so a removed row is
007700* skipped without a physical table compress.
007800*-----------------------------------------------------------*
007900     07  mcr-entry-status            PIC X(01) VALUE "A".
008000         88  mcr-active-entry                  VALUE "A".
008100         88  mcr-deleted-entry                 VALUE "D".
008200     07  FILLER                      PIC X(16) VALUE SPACES.
