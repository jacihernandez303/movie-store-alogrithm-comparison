000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. MovCatMt.
000300 AUTHOR. R F HARTLEY.
000400 INSTALLATION. DATA PROCESSING - VIDEO LIBRARY PROJECT.
000500 DATE-WRITTEN. 06/14/1991.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - DEPARTMENTAL USE ONLY.
000800*-----------------------------------------------------------*
000900* Movcatmt - movie catalog maintenance job.
001000*-----------------------------------------------------------*
001100* This job loads the movie catalog, lists it, runs the
001200* search and sort demonstrations required by the video
001300* library project, and then runs the manager maintenance
001400* demonstration and rewrites the catalog. There is no
001500* operator menu - every run works the same fixed sequence
001600* of steps against the catalog table, because this job is
001700* driven by the nightly schedule, not by a terminal.
001800*-----------------------------------------------------------*
001900* Change log.
002000* Date       By    Request   Description                  *       CR4471  
002100* 06/14/91   rfh   CR-4471   Original program. Loads the   *      CR4471  
002200*                            catalog, lists it, and writes *      CR4471  
002300*                            it back out unchanged.        *      CR4471  
002400* 02/09/93   rfh   CR-4819   Added the keyed search engine *      CR4819  
002500*                            (linear and binary) over the  *      CR4819  
002600*                            four search keys.              *     CR4819  
002700* 08/30/94   tlm   CR-4977   Added the sort engine - bubble *     CR4977  
002800*                            selection, insertion and merge *     CR4977  
002900*                            sort, chosen by sort-by key    *     CR4977  
003000*                            and algorithm switch.           *    CR4977  
003100* 11/22/96   dwk   CR-5530   Added manager access gate and  *     CR5530  
003200*                            the add/remove maintenance     *     CR5530  
003300*                            paragraphs. Logical delete     *     CR5530  
003400*                            uses mcr-entry-status.         *     CR5530  
003500* 04/02/98   dwk   CR-5812   Year 2000 review of this       *     CR5812  
003600*                            program. Mcr-year and all      *     CR5812  
003700*                            working dates are already 4   *      CR5812  
003800*                            digit fields - no windowing    *     CR5812  
003900*                            required. No other changes.    *     CR5812  
004000* 01/11/99   jqp   CR-5890   Binary search was not walking  *     CR5890  
004100*                            left past the probe on a tie   *     CR5890  
004200*                            run of equal keys - corrected  *     CR5890  
004300*                            the left-expand walk paragraph.  *   CR5890  
004400* 07/19/01   kjs   CR-6140   Remove was only dropping the   *     CR6140  
004500*                            first matching title. Changed  *     CR6140  
004600*                            6200 to remove every match.    *     CR6140  
004700* 03/05/03   kjs   CR-6255   Widened ws-cat-in-line to      *     CR6255  
004800*                            accommodate longer title text  *     CR6255  
004900*                            coming from the new acquisition*     CR6255  
005000*                            feed.                           *    CR6255  
005100* 09/14/04   kjs   CR-6420   Two same-year titles were       *    CR6420  
005200*                            swapping places across a sort   *    CR6420  
005300*                            and re-sort, even though bubble  *   CR6420  
005400*                            and insertion held the tied     *    CR6420  
005500*                            pair's order. 5200 rewritten     *   CR6420  
005600*                            shift-based instead of           *   CR6420  
005700*                            swap-based so it no longer       *   CR6420  
005800*                            reorders equal keys.             *   CR6420  
005900* 06/11/07   plr   CR-6588   Catalog writer was picking a    *    CR6588  
006000*                            fixed output name out of thin   *    CR6588  
006100*                            air in the writer itself        *    CR6588  
006200*                            instead of taking it from the   *    CR6588  
006300*                            caller like every other run     *    CR6588  
006400*                            parameter. Moved the MOVE of     *   CR6588  
006500*                            the file name up into            *   CR6588  
006600*                            MAIN-PARAGRAPH.                  *   CR6588  
006700*-----------------------------------------------------------*
006800* Paragraph index - one line per series, for whoever has to
006900* find their way into this program off a dump without a
007000* cross-reference listing handy.
007100*   1000   Access gate - sets the manager/user switch.
007200*   2000   Catalog loader - reads MOVIES.TXT, builds the
007300*          in-memory table.
007400*   2100   Single READ plus dispatch to the line parser.
007500*   2200   Comma-delimited field split, trim, load one row.
007600*   2300   Numeric year check for the row being loaded.
007700*   3000   Catalog lister - SYSOUT dump of the table.
007800*   3100   Single-row display, shared with the search and
007900*          write paragraphs below.
008000*   4000   Search dispatch - linear or binary, by
008100*          ws-algorithm.
008200*   4100   Linear search - full table scan.
008300*   4150   Single-row match test for the linear search.
008400*   4200   Binary search - re-sorts on the search key, then
008500*          probes.
008600*   4220   One probe of the binary search, narrows the
008700*          brackets.
008800*   4250   Find the left edge of a tied run off a probe, then
008900*          4252 prints it forward so the run comes out in
009000*          ascending table order ahead of the probe row.
009100*   4260   Walk right from a probe across a tied run of keys,
009200*          printing as it goes - already ascending.
009300*   5000   Sort dispatch - bubble, selection, insertion or
009400*          merge, by ws-sort-algorithm.
009500*   5100   Bubble sort.
009600*   5200   Selection sort (shift-based, stable).
009700*   5300   Insertion sort.
009800*   5400   Merge sort - also used internally by binary
009900*          search.
010000*   5440   One merge of two runs, called repeatedly by 5400.
010100*   6100   Add one entry - manager access only.
010200*   6200   Remove entry(ies) by title - manager access only.
010300*   6210   Single-row test and logical delete for 6200.
010400*   7000   Catalog writer - rewrites the output catalog file.
010500*   7100   Single-row write for 7000.
010600*   9100   Leading space trim, used by the loader.
010700*   9200   Case fold, used by every title/actor/genre
010800*          comparison.
010900*   9300   Match rule dispatch for the search paragraphs.
011000*   9400   Fold-and-scan / compare-key builders shared by
011100*          search and binary search.
011200*   9410   Substring scan, the guts of a title/actor/genre
011300*          search match.
011400*   9500   Sort-key compare for two table entries.
011500*   9510   Sort-key compare for the scratch entry against one
011600*          table entry, used by insertion sort.
011700*   9600   Swap two table entries, used by bubble sort.
011800*   9700   UPSI-0 debug dump of the running counters.
011900*-----------------------------------------------------------*
012000 ENVIRONMENT DIVISION.
012100 CONFIGURATION SECTION.
012200* C01 carries the report skip-to-top channel for anyone who
012300* ever hangs a printed catalog report off this job; it is not
012400* used by the SYSOUT DISPLAYs this job writes today, but the
012500* shop declares it in every batch program as a matter of
012600* habit. cat-alpha-class is not tested anywhere in this
012700* program either - carried forward from the days the title
012800* field was hand-edited on the input deck and alphabetic
012900* class checks were common here. UPSI-0 is this run's debug
013000* switch - set ON from the JCL PARM card to turn on the
013100* 9700-begin-display-debug-counts dumps, OFF for every normal
013200* production run.
013300 SPECIAL-NAMES.
013400     C01 IS TOP-OF-FORM
013500     CLASS cat-alpha-class IS "A" THRU "Z" "a" THRU "z"
013600     UPSI-0 ON STATUS IS cat-debug-switch-on
013700            OFF STATUS IS cat-debug-switch-off.
013800 INPUT-OUTPUT SECTION.
013900 FILE-CONTROL.
014000* cat-in-file is OPTIONAL - a missing MOVIES.TXT is not an
014100* error, see the catalog loader series. cat-out-file is not
014200* optional, this job always has something to write even if
014300* the table it is writing is empty.
014400     SELECT OPTIONAL cat-in-file ASSIGN TO ws-name-cat-in-file
014500            ORGANIZATION IS LINE SEQUENTIAL
014600            FILE STATUS  IS fs-cat-in-file.
014700
014800     SELECT cat-out-file ASSIGN TO ws-name-cat-out-file
014900            ORGANIZATION IS LINE SEQUENTIAL
015000            FILE STATUS  IS fs-cat-out-file.
015100
015200 DATA DIVISION.
015300*-----------------------------------------------------------*
015400* File section - the nightly feed in, the catalog file out.
015500* Both are line sequential, the shop's standard for anything
015600* that has to be readable off a listing without a dump
015700* utility.
015800*-----------------------------------------------------------*
015900 FILE SECTION.
016000* CR-6255 widened this from its original 120 bytes to make
016100* room for longer titles coming off the new acquisition feed.
016200 FD  cat-in-file.
016300 01  ws-cat-in-line                  PIC X(160).
016400
016500* Ten bytes wider than the input line - the written catalog
016600* line carries the "Title:"/"Actor:"/etc. labels 3100 builds,
016700* the raw input line does not.
016800 FD  cat-out-file.
016900 01  ws-cat-out-line                 PIC X(170).
017000
017100 WORKING-STORAGE SECTION.
017200*-----------------------------------------------------------*
017300* Run constants - kept as level-78 items rather than buried
017400* as literals in the procedure division, so a change to the
017500* table capacity or the manager password touches one line,
017600* not every paragraph that uses it.
017700*-----------------------------------------------------------*
017800* Small integer literals used as loop steps and array math
017900* throughout the search and sort paragraphs.
018000 78  cte-01                                    VALUE 1.
018100 78  cte-02                                    VALUE 2.
018200 78  cte-03                                    VALUE 3.
018300 78  cte-04                                     VALUE 4.
018400* Matches the OCCURS 1 TO 500 on ws-catalog-table below.
018500 78  cte-catalog-max                           VALUE 500.
018600* Tested by 1000-begin-check-access-level only.
018700 78  cte-manager-password                      VALUE "admin123".
018800
018900* File status and file name switches for the two files above.
019000* ws-name-cat-in-file is fixed for every run; ws-name-cat-out
019100* -file starts blank and is always supplied by the caller -
019200* see MAIN-PARAGRAPH.
019300 77  fs-cat-in-file                  PIC X(02) VALUE "00".
019400     88  cat-in-file-ok                        VALUE "00".
019500 77  fs-cat-out-file                 PIC X(02) VALUE "00".
019600     88  cat-out-file-ok                        VALUE "00".
019700 77  ws-name-cat-in-file       PIC X(20) VALUE "MOVIES.TXT".
019800 77  ws-name-cat-out-file             PIC X(20) VALUE SPACES.
019900
020000 77  ws-cat-in-eof-sw                PIC X(01) VALUE "N".
020100     88  cat-in-eof                            VALUE "Y".
020200     88  cat-in-not-eof                        VALUE "N".
020300
020400* Running counters for the loader, the search engine and the
020500* remove paragraph. The two REDEFINES below are for UPSI-0
020600* debug dumps only, see 9700-begin-display-debug-counts - nothing
020700* else in this program reads the hi/lo byte views.
020800 01  ws-catalog-count                PIC S9(04) COMP VALUE ZERO.
020900 01  ws-catalog-count-rdf REDEFINES ws-catalog-count.
021000     03  ws-catalog-count-hi          PIC X(01).
021100     03  ws-catalog-count-lo          PIC X(01).
021200 77  ws-rejected-count                PIC S9(04) COMP VALUE ZERO.
021300 77  ws-match-count                  PIC S9(04) COMP VALUE ZERO.
021400 77  ws-comma-count                  PIC S9(02) COMP VALUE ZERO.
021500 01  ws-removed-count                PIC S9(04) COMP VALUE ZERO.
021600 01  ws-removed-count-rdf REDEFINES ws-removed-count.
021700     03  ws-removed-count-hi          PIC X(01).
021800     03  ws-removed-count-lo          PIC X(01).
021900
022000* Access gate switch, set once by 1000-begin-check-access-level at
022100* the top of the run and tested everywhere the 6000 series
022200* maintenance paragraphs need to refuse a user-mode caller.
022300 77  ws-access-level                 PIC X(01) VALUE "U".
022400     88  sw-access-manager                     VALUE "M".
022500     88  sw-access-user                        VALUE "U".
022600 77  ws-entered-password              PIC X(08) VALUE SPACES.
022700
022800* The catalog table itself - up to cte-catalog-max (500)
022900* entries, each one laid out by the MovCatRc copybook. Three
023000* index names are carried on the OCCURS because the sort and
023100* search paragraphs below routinely need two or three table
023200* positions in play at once (a compare pair, or a swap pair).
023300 01  ws-catalog-table.
023400     05  ws-catalog-entry OCCURS 1 TO 500 TIMES
023500                          DEPENDING ON ws-catalog-count
023600                          INDEXED BY idx-cat idx-cat2 idx-cat3.
023700         COPY MovCatRc.
023800
023900* Single free-standing copy of the same layout, used as a
024000* work area by the loader (one row at a time, before it goes
024100* in the table), by 6100's add request, and by the shift
024200* loops in the selection and insertion sorts.
024300 01  ws-scratch-entry.
024400     COPY MovCatRc.
024500
024600* Second full-size copy of the table, used only by the merge
024700* sort as the area it merges two runs into before copying the
024800* merged result back over the real table - see the 5400
024900* series below.
025000 01  ws-merge-scratch-table.
025100     05  ws-merge-scratch-entry OCCURS 1 TO 500 TIMES
025200                          DEPENDING ON ws-catalog-count
025300                          INDEXED BY idx-mrg.
025400         COPY MovCatRc.
025500
025600* Work area for the loader's comma-delimited field split - see
025700* 2200-begin-parse-catalog-line.
025800 01  ws-parse-area.
025900* Raw input line, copied here before UNSTRING breaks it up -
026000* the original ws-cat-in-line is left untouched for any
026100* future paragraph that might need it.
026200     05  ws-parse-source              PIC X(160) VALUE SPACES.
026300* Title, actor, year text, genre, in that order - matches the
026400* column order the acquisition feed writes.
026500     05  ws-parse-field-1             PIC X(60) VALUE SPACES.
026600     05  ws-parse-field-2             PIC X(40) VALUE SPACES.
026700     05  ws-parse-field-3             PIC X(20) VALUE SPACES.
026800     05  ws-parse-field-4             PIC X(20) VALUE SPACES.
026900     05  ws-parse-pointer             PIC S9(04) COMP VALUE ZERO.
027000* Year field staged here until 2300 proves it numeric - see
027100* the comment on that paragraph for why.
027200     05  ws-parse-year-edit           PIC X(20) VALUE SPACES.
027300     05  FILLER                       PIC X(02) VALUE SPACES.
027400
027500* Caller-supplied search request - key to search on, algorithm
027600* to use, set by MAIN-PARAGRAPH ahead of every
027700* 4000-begin-search-catalog call.
027800 01  ws-search-control.
027900     05  ws-search-by                 PIC X(05) VALUE SPACES.
028000         88  sw-search-by-title                 VALUE "TITLE".
028100         88  sw-search-by-actor                 VALUE "ACTOR".
028200         88  sw-search-by-year                  VALUE "YEAR ".
028300         88  sw-search-by-genre                 VALUE "GENRE".
028400     05  ws-algorithm                 PIC X(06) VALUE SPACES.
028500         88  sw-algo-linear                     VALUE "LINEAR".
028600         88  sw-algo-binary                     VALUE "BINARY".
028700     05  FILLER                       PIC X(02) VALUE SPACES.
028800
028900* Caller-supplied sort request - key to sort on, algorithm to
029000* use, set by MAIN-PARAGRAPH (and by the binary search, which
029100* forces its own MERGE request) ahead of every
029200* 5000-begin-sort-catalog call.
029300 01  ws-sort-control.
029400     05  ws-sort-by                   PIC X(05) VALUE SPACES.
029500         88  sw-sort-by-title                    VALUE "TITLE".
029600         88  sw-sort-by-actor                    VALUE "ACTOR".
029700         88  sw-sort-by-year                     VALUE "YEAR ".
029800         88  sw-sort-by-genre                    VALUE "GENRE".
029900     05  ws-sort-algorithm            PIC X(09) VALUE SPACES.
030000         88  sw-sort-bubble                      VALUE "BUBBLE".
030100         88  sw-sort-selection               VALUE "SELECTION".
030200         88  sw-sort-insertion               VALUE "INSERTION".
030300         88  sw-sort-merge                       VALUE "MERGE".
030400     05  FILLER                       PIC X(02) VALUE SPACES.
030500
030600* The query/search text the caller hands in, plus a REDEFINES
030700* giving the same 60 bytes a 4-character view for the year
030800* search key - a year query never needs more than the first
030900* four bytes of ws-query-text.
031000 01  ws-query-area.
031100     05  ws-query-text                PIC X(60) VALUE SPACES.
031200 01  ws-query-area-red REDEFINES ws-query-area.
031300     05  ws-query-year-digits          PIC X(04).
031400     05  FILLER                        PIC X(56).
031500
031600* General purpose left/right compare pair - every key
031700* comparison in this program, search or sort, loads both
031800* sides here first so the comparison itself is always a plain
031900* IF against these two fields.
032000 01  ws-compare-area.
032100     05  ws-compare-left               PIC X(60) VALUE SPACES.
032200     05  ws-compare-right               PIC X(60) VALUE SPACES.
032300     05  FILLER                        PIC X(02) VALUE SPACES.
032400
032500* Work area for 9100-begin-trim-leading-spaces.
032600 01  ws-trim-area.
032700* Caller loads the field to be trimmed here.
032800     05  ws-trim-source                PIC X(60) VALUE SPACES.
032900* Trimmed field comes back here - never the same field, so a
033000* caller can still refer to ws-trim-source if it needs to.
033100     05  ws-trim-result                PIC X(60) VALUE SPACES.
033200     05  ws-trim-lead-ct          PIC S9(02) COMP VALUE ZERO.
033300     05  FILLER                   PIC X(02) VALUE SPACES.
033400
033500* Work area for the 9400/9410 substring scan used by the
033600* linear search and by every match rule built on it.
033700 01  ws-scan-area.
033800* The field being searched - a title, actor or genre value.
033900     05  ws-scan-haystack               PIC X(60) VALUE SPACES.
034000* The caller's query text - what is being searched for.
034100     05  ws-scan-needle                 PIC X(60) VALUE SPACES.
034200     05  ws-scan-hay-trail        PIC S9(02) COMP VALUE ZERO.
034300     05  ws-scan-needle-trail     PIC S9(02) COMP VALUE ZERO.
034400* Trailing-space counts above are converted to these two
034500* actual content lengths by 9410 before the scan starts.
034600     05  ws-scan-hay-len          PIC S9(02) COMP VALUE ZERO.
034700     05  ws-scan-needle-len       PIC S9(02) COMP VALUE ZERO.
034800     05  ws-scan-pos              PIC S9(02) COMP VALUE ZERO.
034900     05  ws-scan-found-sw                PIC X(01) VALUE "N".
035000         88  sw-scan-found                         VALUE "Y".
035100     05  FILLER                   PIC X(02) VALUE SPACES.
035200
035300* Low/high/mid brackets for 4200-begin-binary-search's probe loop,
035400* plus the walk index 4250 and 4260 share to expand out from
035500* a probe across a run of tied keys. ws-bs-left-bound remembers
035600* how far left that run goes so 4252 can print it forward in
035700* ascending order instead of as 4250 finds it, right to left.
035800 01  ws-binary-search-area.
035900     05  ws-bs-low                PIC S9(04) COMP VALUE ZERO.
036000     05  ws-bs-high               PIC S9(04) COMP VALUE ZERO.
036100     05  ws-bs-mid                PIC S9(04) COMP VALUE ZERO.
036200     05  ws-bs-found-sw                 PIC X(01) VALUE "N".
036300         88  sw-bs-found                          VALUE "Y".
036400     05  ws-bs-walk-idx           PIC S9(04) COMP VALUE ZERO.
036500     05  ws-bs-left-bound         PIC S9(04) COMP VALUE ZERO.
036600     05  FILLER                   PIC X(02) VALUE SPACES.
036700
036800* Shared outer/inner loop indexes for the bubble, selection
036900* and insertion sorts - all three run one outer pass against
037000* one inner scan, so all three are able to share this one
037100* work area rather than each carrying its own copy.
037200 01  ws-sort-work-area.
037300     05  ws-sort-outer            PIC S9(04) COMP VALUE ZERO.
037400     05  ws-sort-inner            PIC S9(04) COMP VALUE ZERO.
037500     05  ws-sort-last             PIC S9(04) COMP VALUE ZERO.
037600     05  ws-sort-min-idx          PIC S9(04) COMP VALUE ZERO.
037700     05  ws-sort-swapped-sw             PIC X(01) VALUE "N".
037800         88  sw-sort-swapped                       VALUE "Y".
037900     05  FILLER                   PIC X(02) VALUE SPACES.
038000
038100* Run-width and run-boundary pointers for the 5400 series
038200* merge sort - left run, right run, and the pointer into each
038300* as 5440 walks the merge.
038400 01  ws-merge-sort-area.
038500     05  ws-mrg-width             PIC S9(04) COMP VALUE ZERO.
038600     05  ws-mrg-left-start        PIC S9(04) COMP VALUE ZERO.
038700     05  ws-mrg-left-end          PIC S9(04) COMP VALUE ZERO.
038800     05  ws-mrg-right-start       PIC S9(04) COMP VALUE ZERO.
038900     05  ws-mrg-right-end         PIC S9(04) COMP VALUE ZERO.
039000     05  ws-mrg-left-ptr          PIC S9(04) COMP VALUE ZERO.
039100     05  ws-mrg-right-ptr         PIC S9(04) COMP VALUE ZERO.
039200     05  ws-mrg-out-ptr           PIC S9(04) COMP VALUE ZERO.
039300     05  FILLER                   PIC X(02) VALUE SPACES.
039400
039500* One formatted line, built fresh for every row the lister,
039600* the search paragraphs and the catalog writer produce -
039700* shared so the written catalog file reads exactly like the
039800* SYSOUT listing did.
039900 01  ws-display-line.
040000     05  FILLER                   PIC X(07) VALUE "Title: ".
040100     05  dsp-title                 PIC X(60) VALUE SPACES.
040200     05  FILLER                   PIC X(09) VALUE ", Actor: ".
040300     05  dsp-actor                 PIC X(40) VALUE SPACES.
040400     05  FILLER                   PIC X(08) VALUE ", Year: ".
040500     05  dsp-year                  PIC 9(04) VALUE ZEROES.
040600     05  FILLER                   PIC X(09) VALUE ", Genre: ".
040700     05  dsp-genre                 PIC X(20) VALUE SPACES.
040800     05  FILLER                   PIC X(06) VALUE SPACES.
040900
041000 PROCEDURE DIVISION.
041100* Fixed sequence of steps for every run of this job - access
041200* check, load, list, two keyed searches, a sort and re-list,
041300* then (manager access only) an add and a remove demonstration,
041400* and finally the catalog rewrite. Every step below that
041500* needs caller-supplied data loads that data into working
041600* storage immediately ahead of the PERFORM that consumes it.
041700 MAIN-PARAGRAPH.
041800     PERFORM 1000-begin-check-access-level
041900        THRU 1000-end-check-access-level
042000
042100     PERFORM 2000-begin-load-catalog
042200        THRU 2000-end-load-catalog
042300
042400     IF cat-debug-switch-on
042500         PERFORM 9700-begin-display-debug-counts
042600            THRU 9700-end-display-debug-counts
042700     END-IF
042800
042900     PERFORM 3000-begin-list-catalog
043000        THRU 3000-end-list-catalog
043100
043200* First search demonstration - a linear, case-insensitive
043300* substring search on title.
043400     MOVE "TITLE"  TO ws-search-by
043500     MOVE "LINEAR" TO ws-algorithm
043600     MOVE "STAR WARS" TO ws-query-text
043700     PERFORM 4000-begin-search-catalog
043800        THRU 4000-end-search-catalog
043900
044000* Second search demonstration - a binary, exact-match search
044100* on year. 4200-begin-binary-search re-sorts the table on year
044200* before it probes, so the MERGE sort chosen by the request
044300* just above this one gets overwritten by that internal sort.
044400     MOVE "YEAR "  TO ws-search-by
044500     MOVE "BINARY" TO ws-algorithm
044600     MOVE "1994"   TO ws-query-text
044700     PERFORM 4000-begin-search-catalog
044800        THRU 4000-end-search-catalog
044900
045000* Sort demonstration - table is left in title order for the
045100* re-list just below.
045200     MOVE "TITLE"     TO ws-sort-by
045300     MOVE "MERGE"     TO ws-sort-algorithm
045400     PERFORM 5000-begin-sort-catalog
045500        THRU 5000-end-sort-catalog
045600
045700     PERFORM 3000-begin-list-catalog
045800        THRU 3000-end-list-catalog
045900
046000* Maintenance demonstration, manager access only - one add,
046100* one remove, both against fixed test data since this job has
046200* no terminal to take the values from an operator.
046300     IF sw-access-manager
046400         MOVE "ANNIE HALL"   TO mcr-title   OF ws-scratch-entry
046500         MOVE "WOODY ALLEN"  TO mcr-actor   OF ws-scratch-entry
046600         MOVE 1977            TO mcr-year    OF ws-scratch-entry
046700         MOVE "COMEDY"       TO mcr-genre   OF ws-scratch-entry
046800         PERFORM 6100-begin-add-catalog-entry
046900            THRU 6100-end-add-catalog-entry
047000
047100         MOVE "Casablanca" TO ws-query-text
047200         PERFORM 6200-begin-remove-catalog-entry
047300            THRU 6200-end-remove-catalog-entry
047400
047500         IF cat-debug-switch-on
047600             PERFORM 9700-begin-display-debug-counts
047700                THRU 9700-end-display-debug-counts
047800         END-IF
047900     END-IF
048000
048100* Output catalog file name is supplied here by the caller, the
048200* same as the query text, search-by and sort-by fields moved
048300* in above - 7000-begin-write-catalog only consumes whatever name
048400* is already sitting in ws-name-cat-out-file when it is
048500* entered.
048600     MOVE "CATALOG.OUT" TO ws-name-cat-out-file
048700     PERFORM 7000-begin-write-catalog
048800        THRU 7000-end-write-catalog
048900
049000     STOP RUN.
049100
049200*-----------------------------------------------------------*
049300* 1000 series - access gate.
049400*-----------------------------------------------------------*
049500* Two access levels only - manager and user. Manager access
049600* unlocks the 6000 series maintenance paragraphs (add and
049700* remove); a user-level run still loads, lists, searches and
049800* sorts the catalog, it just cannot change it. There is no
049900* third level and no reason anticipated for one.
050000 1000-begin-check-access-level.
050100* Fixed test card for this run - no terminal to prompt at a
050200* batch job, so the password the operator would key in is
050300* carried here instead. Comparison stays case sensitive.
050400     MOVE SPACES TO ws-entered-password
050500     MOVE "admin123" TO ws-entered-password
050600
050700* cte-manager-password is the level-78 literal declared up in
050800* working storage next to the other run constants - kept off
050900* this paragraph so a password change is a one-line fix, not
051000* a search through the procedure division.
051100     IF ws-entered-password IS EQUAL TO cte-manager-password
051200         SET sw-access-manager TO TRUE
051300     ELSE
051400         SET sw-access-user TO TRUE
051500     END-IF.
051600 1000-end-check-access-level.
051700     EXIT.
051800
051900*-----------------------------------------------------------*
052000* 2000 series - catalog loader.
052100*-----------------------------------------------------------*
052200* Reads the fixed input feed MOVIES.TXT, one comma separated
052300* title/actor/year/genre line per movie, and builds the
052400* in-memory catalog table the rest of this job works from.
052500* A line that does not parse cleanly is counted and skipped,
052600* not abended - one bad row from the acquisition feed should
052700* not stop the whole nightly run.
052800 2000-begin-load-catalog.
052900     MOVE ZERO TO ws-catalog-count ws-rejected-count
053000     SET cat-in-not-eof TO TRUE
053100
053200     OPEN INPUT cat-in-file
053300
053400     IF cat-in-file-ok
053500         PERFORM 2100-begin-read-one-catalog-line
053600            THRU 2100-end-read-one-catalog-line
053700           UNTIL cat-in-eof
053800
053900         CLOSE cat-in-file
054000     ELSE
054100* File not found (or some other open problem) is not fatal -
054200* the job carries on against an empty table, the same as it
054300* would on the first run before MOVIES.TXT ever existed.
054400         DISPLAY "MovCatMt - catalog file could not be opened, "
054500                 "file status [" fs-cat-in-file "], continuing "
054600                 "with an empty table."
054700     END-IF.
054800 2000-end-load-catalog.
054900     EXIT.
055000
055100* One READ, one line. End of file just sets the switch that
055200* 2000's PERFORM ... UNTIL is testing; a good line is handed
055300* straight to the parser.
055400 2100-begin-read-one-catalog-line.
055500     READ cat-in-file
055600         AT END
055700* Last line already consumed - stop the calling PERFORM.
055800             SET cat-in-eof TO TRUE
055900         NOT AT END
056000* Good line in hand - hand it straight to the field parser.
056100             PERFORM 2200-begin-parse-catalog-line
056200                THRU 2200-end-parse-catalog-line
056300     END-READ.
056400 2100-end-read-one-catalog-line.
056500     EXIT.
056600
056700* Breaks one input line into its four fields and loads the
056800* row into the catalog table. A line is rejected outright
056900* (counted in ws-rejected-count, never loaded) if it does not
057000* have exactly three commas, or if the year field will not
057100* validate as numeric in 2300 below.
057200 2200-begin-parse-catalog-line.
057300     MOVE ws-cat-in-line TO ws-parse-source
057400     MOVE ZERO TO ws-comma-count
057500     INSPECT ws-parse-source TALLYING ws-comma-count
057600             FOR ALL ","
057700
057800* Exactly three commas means exactly four fields - title,
057900* actor, year, genre, in that order. Any other comma count
058000* means the line is malformed and gets rejected without
058100* even trying the UNSTRING below.
058200     IF ws-comma-count IS NOT EQUAL TO cte-03
058300         ADD cte-01 TO ws-rejected-count
058400         GO TO 2200-end-parse-catalog-line
058500     END-IF
058600
058700     MOVE SPACES TO ws-parse-field-1 ws-parse-field-2
058800                    ws-parse-field-3 ws-parse-field-4
058900     MOVE ZERO TO ws-parse-pointer
059000
059100* Splits on the comma into the four working fields, in order.
059200     UNSTRING ws-parse-source DELIMITED BY ","
059300              INTO ws-parse-field-1
059400                   ws-parse-field-2
059500                   ws-parse-field-3
059600                   ws-parse-field-4
059700         WITH POINTER ws-parse-pointer
059800     END-UNSTRING
059900
060000* Each of the four fields is run through the shared leading
060100* space trimmer before it is dropped onto the scratch entry -
060200* UNSTRING leaves the fields left-padded with whatever blank
060300* followed the comma in the source line.
060400     MOVE ws-parse-field-1 TO ws-trim-source
060500     PERFORM 9100-begin-trim-leading-spaces
060600        THRU 9100-end-trim-leading-spaces
060700     MOVE ws-trim-result TO mcr-title OF ws-scratch-entry
060800
060900     MOVE ws-parse-field-2 TO ws-trim-source
061000     PERFORM 9100-begin-trim-leading-spaces
061100        THRU 9100-end-trim-leading-spaces
061200     MOVE ws-trim-result(1:40) TO mcr-actor OF ws-scratch-entry
061300
061400* Year is staged into ws-parse-year-edit rather than moved
061500* straight to mcr-year - it has to pass the numeric test in
061600* 2300 first, and a non-numeric year must not clobber
061700* whatever is already sitting in the scratch entry's year.
061800     MOVE ws-parse-field-3 TO ws-trim-source
061900     PERFORM 9100-begin-trim-leading-spaces
062000        THRU 9100-end-trim-leading-spaces
062100     MOVE ws-trim-result(1:20) TO ws-parse-year-edit(1:20)
062200
062300     MOVE ws-parse-field-4 TO ws-trim-source
062400     PERFORM 9100-begin-trim-leading-spaces
062500        THRU 9100-end-trim-leading-spaces
062600     MOVE ws-trim-result(1:20) TO mcr-genre OF ws-scratch-entry
062700
062800     PERFORM 2300-begin-validate-catalog-year
062900        THRU 2300-end-validate-catalog-year
063000
063100* ws-bs-found-sw is reused here purely as a yes/no flag -
063200* 2300 sets it, this paragraph is the only other reader of it
063300* before the next binary search resets it for its own use.
063400     IF ws-bs-found-sw IS EQUAL TO "N"
063500         ADD cte-01 TO ws-rejected-count
063600         GO TO 2200-end-parse-catalog-line
063700     END-IF
063800
063900     SET mcr-active-entry OF ws-scratch-entry TO TRUE
064000     ADD cte-01 TO ws-catalog-count
064100     SET idx-cat TO ws-catalog-count
064200     MOVE ws-scratch-entry TO ws-catalog-entry (idx-cat).
064300 2200-end-parse-catalog-line.
064400     EXIT.
064500
064600* A year field that is not four numeric digits fails the
064700* whole line - there is no partial row in this catalog, a
064800* movie with an unreadable year is not loaded at all.
064900 2300-begin-validate-catalog-year.
065000* Flag starts "N" - stays that way unless the four bytes
065100* below pass the numeric test.
065200     MOVE "N" TO ws-bs-found-sw
065300     IF ws-parse-year-edit(1:4) IS NOT NUMERIC
065400         GO TO 2300-end-validate-catalog-year
065500     END-IF
065600
065700* Numeric MOVE does the edit from text to the PIC 9(04) year
065800* field - only done once the NUMERIC test above has passed.
065900     MOVE ws-parse-year-edit(1:4) TO mcr-year OF ws-scratch-entry
066000     MOVE "Y" TO ws-bs-found-sw.
066100 2300-end-validate-catalog-year.
066200     EXIT.
066300
066400*-----------------------------------------------------------*
066500* 3000 series - catalog lister.
066600*-----------------------------------------------------------*
066700* Straight top-to-bottom dump of the catalog table to SYSOUT,
066800* in whatever order the table happens to be in when this is
066900* called - before any sort has run on the first call from
067000* MAIN-PARAGRAPH, and again after the MERGE sort demonstration
067100* runs, so the operator can see the effect of the sort.
067200 3000-begin-list-catalog.
067300* Nothing loaded, nothing to list.
067400     IF ws-catalog-count IS EQUAL TO ZERO
067500         GO TO 3000-end-list-catalog
067600     END-IF
067700
067800* idx-cat drives straight through the table top to bottom -
067900* the sort, if any has run, already put it in the order the
068000* operator wants to see.
068100     PERFORM 3100-begin-display-one-catalog-line
068200        THRU 3100-end-display-one-catalog-line
068300       VARYING idx-cat FROM cte-01 BY cte-01
068400         UNTIL idx-cat IS GREATER THAN ws-catalog-count.
068500 3000-end-list-catalog.
068600     EXIT.
068700
068800* Shared by the lister, the two search paragraphs and
068900* 6200's removal display - one row, one DISPLAY, skipping a
069000* logically deleted entry every time it is called.
069100 3100-begin-display-one-catalog-line.
069200* Logically deleted rows never print, out of the lister, the
069300* two search paragraphs or anywhere else this is called from.
069400     IF mcr-deleted-entry OF ws-catalog-entry (idx-cat)
069500         GO TO 3100-end-display-one-catalog-line
069600     END-IF
069700
069800* Re-clear the line every call - a short genre or actor from
069900* a prior row must not leave trailing characters behind under
070000* a shorter value this time.
070100     MOVE SPACES         TO ws-display-line
070200     MOVE mcr-title OF ws-catalog-entry (idx-cat) TO dsp-title
070300     MOVE mcr-actor OF ws-catalog-entry (idx-cat) TO dsp-actor
070400     MOVE mcr-year  OF ws-catalog-entry (idx-cat) TO dsp-year
070500     MOVE mcr-genre OF ws-catalog-entry (idx-cat) TO dsp-genre
070600
070700     DISPLAY ws-display-line.
070800 3100-end-display-one-catalog-line.
070900     EXIT.
071000
071100*-----------------------------------------------------------*
071200* 4000 series - record search engine.
071300*-----------------------------------------------------------*
071400* Dispatches to linear or binary search, by ws-algorithm, and
071500* counts how many rows matched. Search key (ws-search-by) and
071600* query text (ws-query-text) are both supplied by the caller
071700* before this is performed - see MAIN-PARAGRAPH.
071800 4000-begin-search-catalog.
071900* Fresh count for every search request - a caller running two
072000* searches back to back (see MAIN-PARAGRAPH) gets a clean
072100* count for each one, not a running total across both.
072200     MOVE ZERO TO ws-match-count
072300
072400     EVALUATE TRUE
072500* Works against the table in whatever order it is already in.
072600         WHEN sw-algo-linear
072700             PERFORM 4100-begin-linear-search
072800                THRU 4100-end-linear-search
072900* Forces its own sort on the search key first, see 4200 below.
073000         WHEN sw-algo-binary
073100             PERFORM 4200-begin-binary-search
073200                THRU 4200-end-binary-search
073300* Bad request from the caller - no abend, just no search.
073400         WHEN OTHER
073500             DISPLAY "MovCatMt - unknown search algorithm ["
073600                     ws-algorithm "], no search performed."
073700     END-EVALUATE.
073800 4000-end-search-catalog.
073900     EXIT.
074000
074100* Simple top-to-bottom scan of the whole table - works
074200* unsorted, and works for a substring match on title, actor
074300* or genre as well as an exact year match, because every row
074400* is looked at regardless of key order.
074500 4100-begin-linear-search.
074600* Empty table, nothing to scan.
074700     IF ws-catalog-count IS EQUAL TO ZERO
074800         GO TO 4100-end-linear-search
074900     END-IF
075000
075100* Every row gets tested, top to bottom, regardless of sort
075200* order - that is the whole point of a linear search.
075300     PERFORM 4150-begin-match-one-entry
075400        THRU 4150-end-match-one-entry
075500       VARYING idx-cat FROM cte-01 BY cte-01
075600         UNTIL idx-cat IS GREATER THAN ws-catalog-count.
075700 4100-end-linear-search.
075800* No search ran, nothing more to do here.
075900     EXIT.
076000
076100 4150-begin-match-one-entry.
076200* Deleted rows are invisible to every search, the same as the
076300* lister.
076400     IF mcr-deleted-entry OF ws-catalog-entry (idx-cat)
076500         GO TO 4150-end-match-one-entry
076600     END-IF
076700
076800     PERFORM 9300-begin-apply-match-rule
076900        THRU 9300-end-apply-match-rule
077000
077100* A match bumps the count and prints immediately - there is
077200* no buffering of linear search results, they print as found.
077300     IF sw-scan-found
077400         ADD cte-01 TO ws-match-count
077500         PERFORM 3100-begin-display-one-catalog-line
077600            THRU 3100-end-display-one-catalog-line
077700     END-IF.
077800 4150-end-match-one-entry.
077900     EXIT.
078000
078100* Binary search needs the table sorted on the same key it is
078200* about to search on, so this forces a MERGE sort on
078300* ws-search-by first - the operator does not have to remember
078400* to sort ahead of a binary search request. Because more than
078500* one row can carry the same key (two movies the same year,
078600* say), a single probe that lands inside a whole run of equal
078700* keys is only the start - 4250 and 4260 below walk outward
078800* from that probe in both directions to pick up every match
078900* in the run, not just the one the probe happened to land on.
079000 4200-begin-binary-search.
079100     IF ws-catalog-count IS EQUAL TO ZERO
079200         GO TO 4200-end-binary-search
079300     END-IF
079400
079500     MOVE ws-search-by TO ws-sort-by
079600     MOVE "MERGE" TO ws-sort-algorithm
079700     PERFORM 5000-begin-sort-catalog
079800        THRU 5000-end-sort-catalog
079900
080000* Brackets span the whole table at the start of the probe.
080100     MOVE cte-01 TO ws-bs-low
080200     MOVE ws-catalog-count TO ws-bs-high
080300     MOVE "N" TO ws-bs-found-sw
080400
080500     PERFORM 4220-begin-probe-one-midpoint
080600        THRU 4220-end-probe-one-midpoint
080700       UNTIL ws-bs-low IS GREATER THAN ws-bs-high
080800          OR sw-bs-found
080900
081000* Brackets crossed without a match - nothing in the catalog
081100* carries the query key, nothing more to do here.
081200     IF NOT sw-bs-found
081300         GO TO 4200-end-binary-search
081400     END-IF
081500
081600* Probe landed on a match - the whole tied run has to come out
081700* in ascending table order, so the left side is found first
081800* (4250, no printing yet) and only then printed forward (4252)
081900* ahead of the probe row itself; the right side is already
082000* discovered in ascending order so 4260 prints as it walks.
082100     PERFORM 4250-begin-expand-left-from-probe
082200        THRU 4250-end-expand-left-from-probe
082300
082400     PERFORM 4252-begin-print-left-run
082500        THRU 4252-end-print-left-run
082600
082700     ADD cte-01 TO ws-match-count
082800     PERFORM 3100-begin-display-one-catalog-line
082900        THRU 3100-end-display-one-catalog-line
083000
083100     PERFORM 4260-begin-expand-right-from-probe
083200        THRU 4260-end-expand-right-from-probe.
083300 4200-end-binary-search.
083400     EXIT.
083500
083600* Classic halving probe - low/high brackets narrow one way or
083700* the other depending on which side of the midpoint key the
083800* query falls on, until a match is found or the brackets
083900* cross.
084000 4220-begin-probe-one-midpoint.
084100* Integer division truncates, same behavior every probe -
084200* the midpoint favors the low end of the bracket on an even
084300* span, which is harmless since the table is being searched
084400* for a match, not a specific slot.
084500     COMPUTE ws-bs-mid = (ws-bs-low + ws-bs-high) / cte-02
084600     SET idx-cat TO ws-bs-mid
084700
084800     PERFORM 9400-begin-build-compare-key
084900        THRU 9400-end-build-compare-key
085000
085100     IF ws-compare-left IS EQUAL TO ws-compare-right
085200* A logically-removed row is invisible to every search, the
085300* same as 4150 enforces for the linear search - a tied key
085400* sitting on a deleted row cannot end the probe, so the
085500* bracket is nudged past it and the halving continues, same
085600* as an ordinary non-equal probe would.
085700         IF mcr-deleted-entry OF ws-catalog-entry (idx-cat)
085800             COMPUTE ws-bs-low = ws-bs-mid + cte-01
085900         ELSE
086000             SET sw-bs-found TO TRUE
086100         END-IF
086200     ELSE
086300* Query key sorts after the midpoint - narrow up.
086400         IF ws-compare-left IS LESS THAN ws-compare-right
086500             COMPUTE ws-bs-low = ws-bs-mid + cte-01
086600* Query key sorts before the midpoint - narrow down.
086700         ELSE
086800             COMPUTE ws-bs-high = ws-bs-mid - cte-01
086900         END-IF
087000     END-IF.
087100 4220-end-probe-one-midpoint.
087200     EXIT.
087300
087400* CR-5890 - walks left from the probe position one row at a
087500* time, re-testing the match rule against each row, until a
087600* row fails to match or the left edge of the table is
087700* reached. Before this fix the walk stopped one row early and
087800* dropped the left-most of a run of equal keys. This pass only
087900* locates how far left the run goes, into ws-bs-left-bound -
088000* it does not print anything, so 4252 below can print the run
088100* forward, ascending, instead of backward off this walk.
088200 4250-begin-expand-left-from-probe.
088300     MOVE ws-bs-mid TO ws-bs-left-bound
088400     MOVE ws-bs-mid TO ws-bs-walk-idx
088500     SUBTRACT cte-01 FROM ws-bs-walk-idx.
088600* One step left per iteration, stops the first time the match
088700* rule fails or the table's left edge is passed.
088800 4251-expand-left-loop.
088900* Left edge of the table reached without a miss - every row
089000* up to row one shared the tied key.
089100     IF ws-bs-walk-idx IS LESS THAN cte-01
089200         GO TO 4250-end-expand-left-from-probe
089300     END-IF
089400
089500* Same match rule the probe and the linear search both use -
089600* a tied-key run always shares the same search key, so the
089700* rule that found the probe also finds its neighbors.
089800     SET idx-cat TO ws-bs-walk-idx
089900
090000* Deleted rows are invisible to every search, the same as
090100* 4150 enforces for the linear search - a removed row ends
090200* the run here, it is never counted as one of the tied
090300* matches.
090400     IF mcr-deleted-entry OF ws-catalog-entry (idx-cat)
090500         GO TO 4250-end-expand-left-from-probe
090600     END-IF
090700
090800     PERFORM 9300-begin-apply-match-rule
090900        THRU 9300-end-apply-match-rule
091000
091100* First miss walking left ends the run - nothing further left
091200* can share the key either.
091300     IF NOT sw-scan-found
091400         GO TO 4250-end-expand-left-from-probe
091500     END-IF
091600
091700     MOVE ws-bs-walk-idx TO ws-bs-left-bound
091800     SUBTRACT cte-01 FROM ws-bs-walk-idx
091900     GO TO 4251-expand-left-loop.
092000 4250-end-expand-left-from-probe.
092100     EXIT.
092200
092300* Prints the left run 4250 just located, walking forward from
092400* ws-bs-left-bound up to (not including) the probe row, so the
092500* run comes out in ascending table order ahead of the probe.
092600 4252-begin-print-left-run.
092700     MOVE ws-bs-left-bound TO ws-bs-walk-idx.
092800* One step right per iteration until the probe row is reached -
092900* the probe row itself is displayed by 4200, not here.
093000 4253-print-left-run-loop.
093100     IF ws-bs-walk-idx IS GREATER THAN OR EQUAL TO ws-bs-mid
093200         GO TO 4252-end-print-left-run
093300     END-IF
093400
093500     SET idx-cat TO ws-bs-walk-idx
093600     ADD cte-01 TO ws-match-count
093700     PERFORM 3100-begin-display-one-catalog-line
093800        THRU 3100-end-display-one-catalog-line
093900
094000     ADD cte-01 TO ws-bs-walk-idx
094100     GO TO 4253-print-left-run-loop.
094200 4252-end-print-left-run.
094300     EXIT.
094400
094500* Mirror image of 4250, walking right from the probe instead
094600* of left, to pick up the rest of a tied run of keys. This one
094700* was already discovering the run in ascending order, so it
094800* keeps printing as it walks - no two-pass needed on this side.
094900 4260-begin-expand-right-from-probe.
095000     MOVE ws-bs-mid TO ws-bs-walk-idx
095100     ADD cte-01 TO ws-bs-walk-idx.
095200* One step right per iteration, stops the first time the
095300* match rule fails or the table's right edge is passed.
095400 4261-expand-right-loop.
095500* Right edge of the table reached without a miss - mirrors
095600* the left-edge test in 4251 above.
095700     IF ws-bs-walk-idx IS GREATER THAN ws-catalog-count
095800         GO TO 4260-end-expand-right-from-probe
095900     END-IF
096000
096100     SET idx-cat TO ws-bs-walk-idx
096200
096300* Deleted rows are invisible to every search, the same as
096400* 4150 enforces for the linear search - a removed row ends
096500* the run here, it is never counted as one of the tied
096600* matches.
096700     IF mcr-deleted-entry OF ws-catalog-entry (idx-cat)
096800         GO TO 4260-end-expand-right-from-probe
096900     END-IF
097000
097100     PERFORM 9300-begin-apply-match-rule
097200        THRU 9300-end-apply-match-rule
097300
097400* First miss walking right ends the run the same way a miss
097500* walking left ends it in 4251.
097600     IF NOT sw-scan-found
097700         GO TO 4260-end-expand-right-from-probe
097800     END-IF
097900
098000     ADD cte-01 TO ws-match-count
098100     PERFORM 3100-begin-display-one-catalog-line
098200        THRU 3100-end-display-one-catalog-line
098300
098400     ADD cte-01 TO ws-bs-walk-idx
098500     GO TO 4261-expand-right-loop.
098600 4260-end-expand-right-from-probe.
098700     EXIT.
098800
098900*-----------------------------------------------------------*
099000* 5000 series - record sort engine.
099100*-----------------------------------------------------------*
099200* Four sort algorithms live under this series - bubble,
099300* selection, insertion and merge - chosen by ws-sort-algorithm
099400* and all sorting on the same key, ws-sort-by. Every one of
099500* them is required to be stable: two rows carrying the same
099600* sort key must come out in the same relative order they went
099700* in, the same way two movies released the same year stay in
099800* load order within that year. A table of fewer than two rows
099900* is already sorted by definition, so this paragraph does not
100000* even bother dispatching for that case.
100100 5000-begin-sort-catalog.
100200* Zero or one row is sorted by definition - skip the dispatch
100300* entirely rather than let any of the four algorithms below
100400* spend a pass proving that.
100500     IF ws-catalog-count IS LESS THAN cte-02
100600         GO TO 5000-end-sort-catalog
100700     END-IF
100800
100900     EVALUATE TRUE
101000* O(n**2), stops early once a pass makes no swap.
101100         WHEN sw-sort-bubble
101200             PERFORM 5100-begin-bubble-sort
101300                THRU 5100-end-bubble-sort
101400* O(n**2), shift-based so ties hold their relative order.
101500         WHEN sw-sort-selection
101600             PERFORM 5200-begin-selection-sort
101700                THRU 5200-end-selection-sort
101800* O(n**2), fastest of the four when the table is nearly
101900* sorted already.
102000         WHEN sw-sort-insertion
102100             PERFORM 5300-begin-insertion-sort
102200                THRU 5300-end-insertion-sort
102300* O(n log n), what 4200-begin-binary-search uses internally.
102400         WHEN sw-sort-merge
102500             PERFORM 5400-begin-merge-sort
102600                THRU 5400-end-merge-sort
102700* Bad request from the caller - table is left exactly as it
102800* was handed in, no sort attempted.
102900         WHEN OTHER
103000             DISPLAY "MovCatMt - unknown sort algorithm ["
103100                     ws-sort-algorithm "], table left as is."
103200     END-EVALUATE.
103300 5000-end-sort-catalog.
103400     EXIT.
103500
103600* Textbook bubble sort - repeated passes swapping adjacent
103700* out-of-order neighbors, stopping as soon as a pass makes no
103800* swap at all. Stable because the swap test below is a strict
103900* "greater than" - two equal keys are never swapped, so they
104000* can never change places.
104100 5100-begin-bubble-sort.
104200* Whole table is unsorted the first time through.
104300     MOVE ws-catalog-count TO ws-sort-last.
104400 5110-bubble-pass.
104500     MOVE "N" TO ws-sort-swapped-sw
104600     SUBTRACT cte-01 FROM ws-sort-last GIVING ws-sort-outer
104700     MOVE cte-01 TO ws-sort-inner.
104800* ws-sort-last shrinks by one every pass - the bottom entry
104900* of each pass is always in its final resting place once that
105000* pass finishes, so there is no reason to compare it again.
105100 5120-bubble-compare-loop.
105200     IF ws-sort-inner IS GREATER THAN ws-sort-outer
105300         GO TO 5130-bubble-pass-done
105400     END-IF
105500
105600* idx-cat2 is always idx-cat's immediate neighbor - this sort
105700* only ever compares and swaps adjacent pairs.
105800     SET idx-cat  TO ws-sort-inner
105900     SET idx-cat2 TO ws-sort-inner
106000     ADD cte-01 TO idx-cat2
106100
106200     PERFORM 9500-begin-compare-sort-keys
106300        THRU 9500-end-compare-sort-keys
106400
106500* Strict "greater than" - equal keys are left alone.
106600     IF ws-compare-left IS GREATER THAN ws-compare-right
106700         PERFORM 9600-begin-swap-catalog-entries
106800            THRU 9600-end-swap-catalog-entries
106900         MOVE "Y" TO ws-sort-swapped-sw
107000     END-IF
107100
107200     ADD cte-01 TO ws-sort-inner
107300     GO TO 5120-bubble-compare-loop.
107400* A pass with no swap at all means the table is already fully
107500* sorted - that early exit is what keeps bubble sort from
107600* running its full n passes on a table that only needed two
107700* or three.
107800 5130-bubble-pass-done.
107900     MOVE ws-sort-outer TO ws-sort-last
108000     IF ws-sort-swapped-sw IS EQUAL TO "Y"
108100        AND ws-sort-last IS GREATER THAN ZERO
108200         GO TO 5110-bubble-pass
108300     END-IF.
108400 5100-end-bubble-sort.
108500     EXIT.
108600
108700* 5200 series - selection sort. CR-6420 - reporting flagged two
108800* same-year titles swapping places across a re-run, when bubble
108900* and insertion both held the tied pair in their original
109000* order. Root cause: a plain find-the-minimum-and-swap selection
109100* sort is NOT stable - the element swapped down into the
109200* minimum's old slot can jump back ahead of an equal key it
109300* used to follow. So the minimum found each pass is lifted out
109400* into the scratch entry and the block in front of it is
109500* shifted up by one slot (the same shift
109600* 5300-begin-insertion-sort already uses below) instead of
109700* being swapped - every equal-keyed entry keeps its original
109800* relative position this way.
109900 5200-begin-selection-sort.
110000     SUBTRACT cte-01 FROM ws-catalog-count GIVING ws-sort-last
110100     MOVE cte-01 TO ws-sort-outer.
110200* Outer loop runs one less time than the table is long - the
110300* last slot is always correct once everything ahead of it is.
110400 5210-selection-outer-loop.
110500     IF ws-sort-outer IS GREATER THAN ws-sort-last
110600         GO TO 5200-end-selection-sort
110700     END-IF
110800
110900     MOVE ws-sort-outer TO ws-sort-min-idx
111000     MOVE ws-sort-outer TO ws-sort-inner
111100     ADD cte-01 TO ws-sort-inner.
111200* Left-to-right scan for the first occurrence of the lowest
111300* key remaining in the unsorted part of the table - a strict
111400* "less than" test only ever moves ws-sort-min-idx forward
111500* onto a new, smaller key, so a later tie never takes over
111600* from an earlier one.
111700 5220-selection-inner-loop.
111800     IF ws-sort-inner IS GREATER THAN ws-catalog-count
111900         GO TO 5230-selection-inner-done
112000     END-IF
112100
112200     SET idx-cat  TO ws-sort-inner
112300     SET idx-cat2 TO ws-sort-min-idx
112400
112500     PERFORM 9500-begin-compare-sort-keys
112600        THRU 9500-end-compare-sort-keys
112700
112800     IF ws-compare-left IS LESS THAN ws-compare-right
112900         MOVE ws-sort-inner TO ws-sort-min-idx
113000     END-IF
113100
113200     ADD cte-01 TO ws-sort-inner
113300     GO TO 5220-selection-inner-loop.
113400* Minimum already sitting in the outer slot - nothing to lift
113500* or shift this pass, move straight on to the next one.
113600 5230-selection-inner-done.
113700     IF ws-sort-min-idx IS EQUAL TO ws-sort-outer
113800         GO TO 5240-selection-next-outer
113900     END-IF
114000
114100* Lift the minimum entry out to the scratch area before it is
114200* overwritten by the shift below.
114300     SET idx-cat TO ws-sort-min-idx
114400     MOVE ws-catalog-entry (idx-cat) TO ws-scratch-entry
114500
114600     MOVE ws-sort-min-idx TO ws-sort-inner
114700     SUBTRACT cte-01 FROM ws-sort-inner.
114800* Shift every entry from the outer position up to the slot
114900* just ahead of the minimum's old slot one place to the
115000* right - same block-shift the insertion sort uses, run here
115100* back to front so no entry is overwritten before it is moved.
115200 5235-selection-shift-loop.
115300* Reached the outer slot the minimum vacated - shift is done.
115400     IF ws-sort-inner IS LESS THAN ws-sort-outer
115500         GO TO 5238-selection-shift-done
115600     END-IF
115700
115800* Right-to-left shift, one entry per iteration - idx-cat2 is
115900* always one slot to the right of idx-cat.
116000     SET idx-cat  TO ws-sort-inner
116100     SET idx-cat2 TO ws-sort-inner
116200     ADD cte-01 TO idx-cat2
116300     MOVE ws-catalog-entry (idx-cat)
116400       TO ws-catalog-entry (idx-cat2)
116500
116600     SUBTRACT cte-01 FROM ws-sort-inner
116700     GO TO 5235-selection-shift-loop.
116800 5238-selection-shift-done.
116900     SET idx-cat TO ws-sort-outer
117000     MOVE ws-scratch-entry TO ws-catalog-entry (idx-cat).
117100* One pass of the outer loop is done - advance and go find the
117200* minimum of what is left.
117300 5240-selection-next-outer.
117400     ADD cte-01 TO ws-sort-outer
117500     GO TO 5210-selection-outer-loop.
117600 5200-end-selection-sort.
117700     EXIT.
117800
117900* Picks up each entry in turn starting at the second, holds it
118000* in ws-scratch-entry, and shifts the already-sorted entries
118100* ahead of it one slot to the right until it finds where the
118200* held entry belongs. The shift-loop test below
118300* ("not less than" rather than "greater than") stops shifting
118400* the instant it meets a key no smaller than the one it is
118500* carrying, so a tied key already in place is never shifted
118600* out of its slot - that is what keeps this sort stable.
118700 5300-begin-insertion-sort.
118800     MOVE cte-02 TO ws-sort-outer.
118900* First entry is a sorted run of one by itself - the outer
119000* loop starts at the second entry and holds it while the
119100* shift loop below finds where it belongs among the entries
119200* already placed.
119300 5310-insertion-outer-loop.
119400     IF ws-sort-outer IS GREATER THAN ws-catalog-count
119500         GO TO 5300-end-insertion-sort
119600     END-IF
119700
119800     SET idx-cat TO ws-sort-outer
119900     MOVE ws-catalog-entry (idx-cat) TO ws-scratch-entry
120000
120100     MOVE ws-sort-outer TO ws-sort-inner
120200     SUBTRACT cte-01 FROM ws-sort-inner.
120300* Walks backward from just ahead of the held entry's old slot,
120400* comparing the held entry against each already-sorted entry
120500* in turn.
120600 5320-insertion-shift-loop.
120700     IF ws-sort-inner IS LESS THAN cte-01
120800         GO TO 5330-insertion-shift-done
120900     END-IF
121000
121100     SET idx-cat TO ws-sort-inner
121200     PERFORM 9510-begin-compare-scratch-to-entry
121300        THRU 9510-end-compare-scratch-to-entry
121400
121500     IF ws-compare-right IS NOT LESS THAN ws-compare-left
121600         GO TO 5330-insertion-shift-done
121700     END-IF
121800
121900     SET idx-cat2 TO ws-sort-inner
122000     ADD cte-01 TO idx-cat2
122100     MOVE ws-catalog-entry (idx-cat)
122200       TO ws-catalog-entry (idx-cat2)
122300
122400     SUBTRACT cte-01 FROM ws-sort-inner
122500     GO TO 5320-insertion-shift-loop.
122600* Held entry drops into the slot just past where the shift
122700* loop stopped.
122800 5330-insertion-shift-done.
122900* Held entry's new home is one slot past where the shift loop
123000* stopped - the slot that just got vacated by the shift.
123100     SET idx-cat2 TO ws-sort-inner
123200     ADD cte-01 TO idx-cat2
123300     MOVE ws-scratch-entry TO ws-catalog-entry (idx-cat2)
123400
123500     ADD cte-01 TO ws-sort-outer
123600     GO TO 5310-insertion-outer-loop.
123700 5300-end-insertion-sort.
123800     EXIT.
123900
124000* Bottom-up merge sort - starts by treating the table as
124100* ws-catalog-count runs of one entry apiece (already
124200* "sorted" by definition) and doubles the run width each pass
124300* until one pass covers the whole table. This is the
124400* algorithm 4200-begin-binary-search borrows to put the table in
124500* key order before it starts probing, because it is the
124600* fastest of the four on a table that is already close to
124700* sorted - which a table freshly re-sorted on a different key
124800* is not, but is exactly the case a repeat search on the same
124900* key benefits from.
125000 5400-begin-merge-sort.
125100     MOVE cte-01 TO ws-mrg-width.
125200* Width doubles every time this loop comes back around - 1,
125300* 2, 4, 8 ... - until a width covers the whole table in one
125400* run and there is nothing left to merge.
125500 5410-merge-width-loop.
125600     IF ws-mrg-width IS GREATER THAN OR EQUAL TO ws-catalog-count
125700         GO TO 5400-end-merge-sort
125800     END-IF
125900
126000* One pass merges every adjacent pair of runs of the current
126100* width across the table, left to right.
126200     MOVE cte-01 TO ws-mrg-left-start.
126300 5420-merge-run-loop.
126400     IF ws-mrg-left-start IS GREATER THAN ws-catalog-count
126500         GO TO 5430-merge-width-done
126600     END-IF
126700
126800     COMPUTE ws-mrg-left-end =
126900             ws-mrg-left-start + ws-mrg-width - cte-01
127000     IF ws-mrg-left-end IS GREATER THAN ws-catalog-count
127100         MOVE ws-catalog-count TO ws-mrg-left-end
127200     END-IF
127300
127400     ADD cte-01 TO ws-mrg-left-end GIVING ws-mrg-right-start
127500     COMPUTE ws-mrg-right-end =
127600             ws-mrg-left-start + (cte-02 * ws-mrg-width) - cte-01
127700     IF ws-mrg-right-end IS GREATER THAN ws-catalog-count
127800         MOVE ws-catalog-count TO ws-mrg-right-end
127900     END-IF
128000
128100     IF ws-mrg-right-start IS LESS THAN OR EQUAL TO
128200        ws-mrg-right-end
128300         PERFORM 5440-begin-merge-one-run
128400            THRU 5440-end-merge-one-run
128500     END-IF
128600
128700     COMPUTE ws-mrg-left-start =
128800             ws-mrg-left-start + (cte-02 * ws-mrg-width)
128900     GO TO 5420-merge-run-loop.
129000* One full pass at the current width is done across the whole
129100* table - double the width and go again.
129200 5430-merge-width-done.
129300     COMPUTE ws-mrg-width = ws-mrg-width * cte-02
129400     GO TO 5410-merge-width-loop.
129500 5400-end-merge-sort.
129600     EXIT.
129700
129800* Merges the left run (ws-mrg-left-start thru
129900* ws-mrg-left-end) and the right run (ws-mrg-right-start
130000* thru ws-mrg-right-end) into ws-merge-scratch-table in key
130100* order, then 5444 below copies the merged result back over
130200* the same span of the real catalog table. The "not greater
130300* than" test in the compare loop takes the left side on a
130400* tie every time, which is what keeps the merge stable - an
130500* entry from the left (earlier) run always wins a tied key
130600* over the matching entry from the right (later) run.
130700 5440-begin-merge-one-run.
130800* Output pointer starts at the same spot the left run starts
130900* at - the merged result is written back over the same span
131000* of table the two runs came from.
131100     MOVE ws-mrg-left-start TO ws-mrg-left-ptr
131200     MOVE ws-mrg-right-start TO ws-mrg-right-ptr
131300     MOVE ws-mrg-left-start TO ws-mrg-out-ptr.
131400 5441-merge-compare-loop.
131500     IF ws-mrg-left-ptr IS GREATER THAN ws-mrg-left-end
131600         GO TO 5442-merge-drain-right
131700     END-IF
131800     IF ws-mrg-right-ptr IS GREATER THAN ws-mrg-right-end
131900         GO TO 5443-merge-drain-left
132000     END-IF
132100
132200     SET idx-cat  TO ws-mrg-left-ptr
132300     SET idx-cat2 TO ws-mrg-right-ptr
132400     PERFORM 9500-begin-compare-sort-keys
132500        THRU 9500-end-compare-sort-keys
132600
132700     SET idx-mrg TO ws-mrg-out-ptr
132800     IF ws-compare-left IS NOT GREATER THAN ws-compare-right
132900         MOVE ws-catalog-entry (idx-cat)
133000           TO ws-merge-scratch-entry (idx-mrg)
133100         ADD cte-01 TO ws-mrg-left-ptr
133200     ELSE
133300         MOVE ws-catalog-entry (idx-cat2)
133400           TO ws-merge-scratch-entry (idx-mrg)
133500         ADD cte-01 TO ws-mrg-right-ptr
133600     END-IF
133700
133800     ADD cte-01 TO ws-mrg-out-ptr
133900     GO TO 5441-merge-compare-loop.
134000* One side of the merge ran out first - drain whatever is
134100* left of the other side straight through, it is already in
134200* order and already all either less than or greater than
134300* everything taken so far.
134400 5442-merge-drain-right.
134500* Right run exhausted too - both sides drained, merge is done.
134600     IF ws-mrg-right-ptr IS GREATER THAN ws-mrg-right-end
134700         GO TO 5444-merge-copy-back
134800     END-IF
134900
135000     SET idx-cat2 TO ws-mrg-right-ptr
135100     SET idx-mrg  TO ws-mrg-out-ptr
135200     MOVE ws-catalog-entry (idx-cat2)
135300       TO ws-merge-scratch-entry (idx-mrg)
135400
135500     ADD cte-01 TO ws-mrg-right-ptr
135600     ADD cte-01 TO ws-mrg-out-ptr
135700     GO TO 5442-merge-drain-right.
135800* Mirror of 5442 above, draining the left run instead when
135900* the right run is the one that ran out first.
136000 5443-merge-drain-left.
136100     IF ws-mrg-left-ptr IS GREATER THAN ws-mrg-left-end
136200         GO TO 5444-merge-copy-back
136300     END-IF
136400
136500     SET idx-cat  TO ws-mrg-left-ptr
136600     SET idx-mrg  TO ws-mrg-out-ptr
136700     MOVE ws-catalog-entry (idx-cat)
136800       TO ws-merge-scratch-entry (idx-mrg)
136900
137000     ADD cte-01 TO ws-mrg-left-ptr
137100     ADD cte-01 TO ws-mrg-out-ptr
137200     GO TO 5443-merge-drain-left.
137300* Scratch table now holds the merged run in order - copy it
137400* back over the same span of the real catalog table.
137500 5444-merge-copy-back.
137600* Same starting point the merge itself started writing at.
137700     MOVE ws-mrg-left-start TO ws-mrg-out-ptr.
137800* idx-cat and idx-mrg track together here - copying scratch
137900* slot N back to real table slot N, one entry per iteration.
138000 5445-merge-copy-back-loop.
138100* Whole merged span has been copied back - this run is done,
138200* 5420 above moves on to the next pair of runs.
138300     IF ws-mrg-out-ptr IS GREATER THAN ws-mrg-right-end
138400         GO TO 5440-end-merge-one-run
138500     END-IF
138600
138700     SET idx-cat TO ws-mrg-out-ptr
138800     SET idx-mrg TO ws-mrg-out-ptr
138900     MOVE ws-merge-scratch-entry (idx-mrg)
139000       TO ws-catalog-entry (idx-cat)
139100
139200     ADD cte-01 TO ws-mrg-out-ptr
139300     GO TO 5445-merge-copy-back-loop.
139400 5440-end-merge-one-run.
139500     EXIT.
139600
139700*-----------------------------------------------------------*
139800* 6000 series - record maintenance, manager access only.
139900*-----------------------------------------------------------*
140000* Caller loads the new row into ws-scratch-entry's four
140100* business fields before this is performed - see
140200* MAIN-PARAGRAPH's manager-mode block. New entries always go
140300* on the end of the table, cte-catalog-max (500) entries deep;
140400* there is no attempt made here to slot a new row into sorted
140500* position, the next sort request re-sorts the whole table
140600* anyway.
140700 6100-begin-add-catalog-entry.
140800* Gate checked here too, not just by the caller - a maintenance
140900* paragraph never trusts the access switch was already tested
141000* somewhere further up the call chain.
141100     IF NOT sw-access-manager
141200         DISPLAY "MovCatMt - add refused, user mode has no "
141300                 "maintenance access."
141400         GO TO 6100-end-add-catalog-entry
141500     END-IF
141600
141700* cte-catalog-max matches the OCCURS 1 TO 500 on the table
141800* itself - this check exists so a full table fails with a
141900* message instead of an out-of-bounds subscript.
142000     IF ws-catalog-count IS GREATER THAN OR EQUAL TO
142100        cte-catalog-max
142200         DISPLAY "MovCatMt - catalog table is full, entry not "
142300                 "added."
142400         GO TO 6100-end-add-catalog-entry
142500     END-IF
142600
142700* New row lands on the new last slot, flagged active - an
142800* added entry is never born already deleted.
142900     ADD cte-01 TO ws-catalog-count
143000     SET idx-cat TO ws-catalog-count
143100     SET mcr-active-entry OF ws-scratch-entry TO TRUE
143200     MOVE ws-scratch-entry TO ws-catalog-entry (idx-cat).
143300 6100-end-add-catalog-entry.
143400     EXIT.
143500
143600* CR-6140 - remove now drops every row whose title matches
143700* ws-query-text, not just the first one found, since the
143800* catalog can carry more than one print of the same title.
143900* Removal is logical only, via mcr-entry-status - rows stay
144000* in the table and in idx-cat order, they are just skipped by
144100* the lister, the searches and the writer from here on.
144200 6200-begin-remove-catalog-entry.
144300     MOVE ZERO TO ws-removed-count
144400
144500     IF NOT sw-access-manager
144600         DISPLAY "MovCatMt - remove refused, user mode has no "
144700                 "maintenance access."
144800         GO TO 6200-end-remove-catalog-entry
144900     END-IF
145000
145100     IF ws-catalog-count IS EQUAL TO ZERO
145200         GO TO 6200-end-remove-catalog-entry
145300     END-IF
145400
145500* Every row in the table is checked, not just the first match
145600* found - see the CR-6140 note above.
145700     PERFORM 6210-begin-remove-if-title-matches
145800        THRU 6210-end-remove-if-title-matches
145900       VARYING idx-cat FROM cte-01 BY cte-01
146000         UNTIL idx-cat IS GREATER THAN ws-catalog-count
146100
146200     DISPLAY "MovCatMt - " ws-removed-count " entry(ies) "
146300             "removed for title [" ws-query-text "]."
146400 6200-end-remove-catalog-entry.
146500     EXIT.
146600
146700* Title comparison is case folded through 9200 the same as a
146800* title search - "Casablanca" on the remove request has to
146900* match "CASABLANCA" as loaded just as readily as an exact
147000* case match would.
147100 6210-begin-remove-if-title-matches.
147200* Already-removed rows cannot be removed twice and must not
147300* be double-counted in ws-removed-count.
147400     IF mcr-deleted-entry OF ws-catalog-entry (idx-cat)
147500         GO TO 6210-end-remove-if-title-matches
147600     END-IF
147700
147800     MOVE mcr-title OF ws-catalog-entry (idx-cat)
147900       TO ws-compare-left
148000     MOVE ws-query-text TO ws-compare-right
148100     PERFORM 9200-begin-fold-to-upper-case
148200        THRU 9200-end-fold-to-upper-case
148300
148400* Exact match only, after the case fold - this is a title
148500* compare, not the substring scan a title search uses.
148600     IF ws-compare-left IS EQUAL TO ws-compare-right
148700         SET mcr-deleted-entry OF ws-catalog-entry (idx-cat)
148800             TO TRUE
148900         ADD cte-01 TO ws-removed-count
149000     END-IF.
149100 6210-end-remove-if-title-matches.
149200     EXIT.
149300
149400*-----------------------------------------------------------*
149500* 7000 series - catalog writer.
149600*-----------------------------------------------------------*
149700* ws-name-cat-out-file is set by the caller before this
149800* paragraph is performed - see MAIN-PARAGRAPH - same as every
149900* other piece of caller-supplied data this job runs on.
150000* Logically removed rows are dropped here for good - they do
150100* not come back out to the catalog file, which is the point
150200* of rewriting it at all rather than just leaving the
150300* original MOVIES.TXT in place.
150400 7000-begin-write-catalog.
150500     OPEN OUTPUT cat-out-file
150600
150700     IF NOT cat-out-file-ok
150800         DISPLAY "MovCatMt - catalog output file could not be "
150900                 "opened, file status [" fs-cat-out-file "]."
151000         GO TO 7000-end-write-catalog
151100     END-IF
151200
151300* An empty table still opens and closes the output file - it
151400* just writes nothing to it, rather than skipping the write
151500* step outright.
151600     IF ws-catalog-count IS GREATER THAN ZERO
151700         PERFORM 7100-begin-write-one-catalog-line
151800            THRU 7100-end-write-one-catalog-line
151900           VARYING idx-cat FROM cte-01 BY cte-01
152000             UNTIL idx-cat IS GREATER THAN ws-catalog-count
152100     END-IF
152200
152300     CLOSE cat-out-file.
152400 7000-end-write-catalog.
152500     EXIT.
152600
152700* Reuses the same ws-display-line picture the lister builds,
152800* moved to the output record rather than DISPLAYed, so the
152900* written line matches what the SYSOUT listing showed.
153000 7100-begin-write-one-catalog-line.
153100* Removed rows do not survive the rewrite - see the 7000
153200* banner comment above for why.
153300     IF mcr-deleted-entry OF ws-catalog-entry (idx-cat)
153400         GO TO 7100-end-write-one-catalog-line
153500     END-IF
153600
153700     MOVE SPACES          TO ws-display-line
153800     MOVE mcr-title OF ws-catalog-entry (idx-cat) TO dsp-title
153900     MOVE mcr-actor OF ws-catalog-entry (idx-cat) TO dsp-actor
154000     MOVE mcr-year  OF ws-catalog-entry (idx-cat) TO dsp-year
154100     MOVE mcr-genre OF ws-catalog-entry (idx-cat) TO dsp-genre
154200
154300* Formatted line goes out to the file the same way it would
154400* have gone to SYSOUT from 3100 above.
154500     MOVE ws-display-line TO ws-cat-out-line
154600     WRITE ws-cat-out-line.
154700 7100-end-write-one-catalog-line.
154800     EXIT.
154900
155000*-----------------------------------------------------------*
155100* 9000 series - shared utility paragraphs.
155200*-----------------------------------------------------------*
155300* Used only by the loader's field-by-field cleanup in 2200 -
155400* UNSTRING hands back whatever blanks followed the comma
155500* delimiter still attached to the front of each field, and
155600* this strips them before the field is moved onto the catalog
155700* entry.
155800 9100-begin-trim-leading-spaces.
155900* INSPECT ... TALLYING counts the run of leading blanks
156000* without having to step through the field a byte at a time.
156100     MOVE ZERO TO ws-trim-lead-ct
156200     INSPECT ws-trim-source TALLYING ws-trim-lead-ct
156300             FOR LEADING SPACE
156400
156500* Reference-modified MOVE slides the field left past however
156600* many leading blanks were found; an all-blank field (no
156700* leading run to slide past) just passes through untouched.
156800     MOVE SPACES TO ws-trim-result
156900     IF ws-trim-lead-ct IS GREATER THAN ZERO
157000         MOVE ws-trim-source(ws-trim-lead-ct + cte-01:)
157100           TO ws-trim-result
157200     ELSE
157300         MOVE ws-trim-source TO ws-trim-result
157400     END-IF.
157500 9100-end-trim-leading-spaces.
157600     EXIT.
157700
157800* Title, actor and genre comparisons are all case insensitive
157900* end to end - both sides of a pending comparison in
158000* ws-compare-left/-right are folded to upper case here before
158100* the caller tests them. Year comparisons never call this,
158200* they are already a digit string.
158300 9200-begin-fold-to-upper-case.
158400* Both sides get folded every call, even when a caller only
158500* needed one side folded - cheap enough not to bother
158600* splitting this into two separate entry points.
158700     INSPECT ws-compare-left
158800             CONVERTING "abcdefghijklmnopqrstuvwxyz"
158900                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
159000     INSPECT ws-compare-right
159100             CONVERTING "abcdefghijklmnopqrstuvwxyz"
159200                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
159300 9200-end-fold-to-upper-case.
159400     EXIT.
159500
159600* Dispatches on ws-search-by to decide whether the entry at
159700* idx-cat matches the query - a substring scan for title,
159800* actor and genre, but an exact match on the 4-digit year
159900* text view mcr-year-x, since a year is not searched as a
160000* substring of another year.
160100 9300-begin-apply-match-rule.
160200     MOVE "N" TO ws-scan-found-sw
160300
160400     EVALUATE TRUE
160500* Title - substring match, case insensitive.
160600         WHEN sw-search-by-title
160700             MOVE mcr-title OF ws-catalog-entry (idx-cat)
160800               TO ws-scan-haystack
160900             MOVE ws-query-text TO ws-scan-needle
161000             PERFORM 9400-begin-fold-and-scan
161100                THRU 9400-end-fold-and-scan
161200
161300* Actor - substring match, case insensitive.
161400         WHEN sw-search-by-actor
161500             MOVE mcr-actor OF ws-catalog-entry (idx-cat)
161600               TO ws-scan-haystack
161700             MOVE ws-query-text TO ws-scan-needle
161800             PERFORM 9400-begin-fold-and-scan
161900                THRU 9400-end-fold-and-scan
162000
162100* Genre - substring match, case insensitive.
162200         WHEN sw-search-by-genre
162300             MOVE mcr-genre OF ws-catalog-entry (idx-cat)
162400               TO ws-scan-haystack
162500             MOVE ws-query-text TO ws-scan-needle
162600             PERFORM 9400-begin-fold-and-scan
162700                THRU 9400-end-fold-and-scan
162800
162900* Year - exact match only, against the text view of the
163000* year field, mcr-year-x, so no numeric conversion of the
163100* query text is needed here.
163200         WHEN sw-search-by-year
163300             IF mcr-year-x OF ws-catalog-entry (idx-cat)
163400                IS EQUAL TO ws-query-year-digits
163500                 MOVE "Y" TO ws-scan-found-sw
163600             END-IF
163700
163800* Unrecognized search key - no match, nothing to report.
163900         WHEN OTHER
164000             CONTINUE
164100     END-EVALUATE.
164200 9300-end-apply-match-rule.
164300     EXIT.
164400
164500* Case-folds the haystack and needle through the shared
164600* folding paragraph (reusing ws-compare-left/-right as scratch
164700* space for the fold even though this is a substring scan,
164800* not a key comparison) and then hands off to the scan below.
164900 9400-begin-fold-and-scan.
165000* Borrow the compare fields purely as fold scratch space, then
165100* move the folded result back out to the scan fields below -
165200* 9200 only knows about ws-compare-left/-right, not about
165300* haystacks and needles.
165400     MOVE ws-scan-haystack TO ws-compare-left
165500     MOVE ws-scan-needle   TO ws-compare-right
165600     PERFORM 9200-begin-fold-to-upper-case
165700        THRU 9200-end-fold-to-upper-case
165800     MOVE ws-compare-left TO ws-scan-haystack
165900     MOVE ws-compare-right TO ws-scan-needle
166000
166100     PERFORM 9410-begin-scan-for-substring
166200        THRU 9410-end-scan-for-substring.
166300 9400-end-fold-and-scan.
166400     EXIT.
166500
166600* Right-to-left substring scan - tries the needle against
166700* every possible starting position in the haystack, starting
166800* from the right-most position it could still fit, working
166900* back to the left. An empty needle always matches (a blank
167000* query is a wildcard); a needle longer than the remaining
167100* haystack cannot match at all.
167200 9410-begin-scan-for-substring.
167300     MOVE ZERO TO ws-scan-hay-trail ws-scan-needle-trail
167400     INSPECT ws-scan-haystack TALLYING ws-scan-hay-trail
167500             FOR TRAILING SPACE
167600     INSPECT ws-scan-needle TALLYING ws-scan-needle-trail
167700             FOR TRAILING SPACE
167800     COMPUTE ws-scan-hay-len    = 60 - ws-scan-hay-trail
167900     COMPUTE ws-scan-needle-len = 60 - ws-scan-needle-trail
168000
168100     MOVE "N" TO ws-scan-found-sw
168200
168300     IF ws-scan-needle-len IS EQUAL TO ZERO
168400         MOVE "Y" TO ws-scan-found-sw
168500         GO TO 9410-end-scan-for-substring
168600     END-IF
168700     IF ws-scan-needle-len IS GREATER THAN ws-scan-hay-len
168800         GO TO 9410-end-scan-for-substring
168900     END-IF
169000
169100     COMPUTE ws-scan-pos =
169200             ws-scan-hay-len - ws-scan-needle-len + cte-01.
169300* One candidate starting position per iteration, right to
169400* left, until the needle matches or the positions run out.
169500 9411-scan-position-loop.
169600     IF ws-scan-pos IS LESS THAN cte-01
169700         GO TO 9410-end-scan-for-substring
169800     END-IF
169900
170000* Reference-modified compare against the haystack starting at
170100* this position, needle length only - the first hit found
170200* ends the scan.
170300     IF ws-scan-haystack(ws-scan-pos:ws-scan-needle-len)
170400        IS EQUAL TO ws-scan-needle(1:ws-scan-needle-len)
170500         MOVE "Y" TO ws-scan-found-sw
170600         GO TO 9410-end-scan-for-substring
170700     END-IF
170800
170900     SUBTRACT cte-01 FROM ws-scan-pos
171000     GO TO 9411-scan-position-loop.
171100 9410-end-scan-for-substring.
171200     EXIT.
171300
171400* Builds the left/right compare keys the binary search probe
171500* in 4220 tests - left side is always the table entry at
171600* idx-cat, right side is always the caller's query text (or
171700* the 4-digit year key view of it), dispatched the same way
171800* 9300 dispatches on ws-search-by.
171900 9400-begin-build-compare-key.
172000     EVALUATE TRUE
172100* Title key, folded to upper case before the probe compares
172200* it.
172300         WHEN sw-search-by-title
172400             MOVE mcr-title OF ws-catalog-entry (idx-cat)
172500               TO ws-compare-left
172600             MOVE ws-query-text TO ws-compare-right
172700             PERFORM 9200-begin-fold-to-upper-case
172800                THRU 9200-end-fold-to-upper-case
172900
173000* Actor key, folded to upper case before the probe compares
173100* it.
173200         WHEN sw-search-by-actor
173300             MOVE mcr-actor OF ws-catalog-entry (idx-cat)
173400               TO ws-compare-left
173500             MOVE ws-query-text TO ws-compare-right
173600             PERFORM 9200-begin-fold-to-upper-case
173700                THRU 9200-end-fold-to-upper-case
173800
173900* Genre key, folded to upper case before the probe compares
174000* it.
174100         WHEN sw-search-by-genre
174200             MOVE mcr-genre OF ws-catalog-entry (idx-cat)
174300               TO ws-compare-left
174400             MOVE ws-query-text TO ws-compare-right
174500             PERFORM 9200-begin-fold-to-upper-case
174600                THRU 9200-end-fold-to-upper-case
174700
174800* Year key - already a 4-digit text field on both sides, no
174900* case fold needed.
175000         WHEN sw-search-by-year
175100             MOVE mcr-year-x OF ws-catalog-entry (idx-cat)
175200               TO ws-compare-left
175300             MOVE ws-query-year-digits TO ws-compare-right
175400
175500* Unrecognized search key - blank keys compare equal to each
175600* other and nothing else, which keeps the probe moving rather
175700* than looping forever on a bad request.
175800         WHEN OTHER
175900             MOVE SPACES TO ws-compare-left ws-compare-right
176000     END-EVALUATE.
176100 9400-end-build-compare-key.
176200     EXIT.
176300
176400* Builds the left/right compare keys for two table entries,
176500* idx-cat and idx-cat2, dispatched on ws-sort-by rather than
176600* ws-search-by - shared by all four sort paragraphs above, so
176700* a new sort key only ever has to be added in one place.
176800 9500-begin-compare-sort-keys.
176900     EVALUATE TRUE
177000* Title - raw field compare, no case fold. Sort order is
177100* case sensitive even though search is not.
177200         WHEN sw-sort-by-title
177300             MOVE mcr-title OF ws-catalog-entry (idx-cat)
177400               TO ws-compare-left
177500             MOVE mcr-title OF ws-catalog-entry (idx-cat2)
177600               TO ws-compare-right
177700* Actor - raw field compare.
177800         WHEN sw-sort-by-actor
177900             MOVE mcr-actor OF ws-catalog-entry (idx-cat)
178000               TO ws-compare-left
178100             MOVE mcr-actor OF ws-catalog-entry (idx-cat2)
178200               TO ws-compare-right
178300* Genre - raw field compare.
178400         WHEN sw-sort-by-genre
178500             MOVE mcr-genre OF ws-catalog-entry (idx-cat)
178600               TO ws-compare-left
178700             MOVE mcr-genre OF ws-catalog-entry (idx-cat2)
178800               TO ws-compare-right
178900* Year - compared on the 4-byte text view, same as a year
179000* search key.
179100         WHEN sw-sort-by-year
179200             MOVE mcr-year-x OF ws-catalog-entry (idx-cat)
179300               TO ws-compare-left
179400             MOVE mcr-year-x OF ws-catalog-entry (idx-cat2)
179500               TO ws-compare-right
179600* Unrecognized sort key - both sides blank, table is left
179700* untouched by whichever sort called this.
179800         WHEN OTHER
179900             MOVE SPACES TO ws-compare-left ws-compare-right
180000     END-EVALUATE.
180100 9500-end-compare-sort-keys.
180200     EXIT.
180300
180400* Same idea as 9500 above but the left side is always the
180500* entry currently held in ws-scratch-entry rather than a
180600* second table index - used only by 5300-begin-insertion-sort's
180700* shift loop.
180800 9510-begin-compare-scratch-to-entry.
180900     EVALUATE TRUE
181000         WHEN sw-sort-by-title
181100             MOVE mcr-title OF ws-scratch-entry
181200               TO ws-compare-left
181300             MOVE mcr-title OF ws-catalog-entry (idx-cat)
181400               TO ws-compare-right
181500         WHEN sw-sort-by-actor
181600             MOVE mcr-actor OF ws-scratch-entry
181700               TO ws-compare-left
181800             MOVE mcr-actor OF ws-catalog-entry (idx-cat)
181900               TO ws-compare-right
182000         WHEN sw-sort-by-genre
182100             MOVE mcr-genre OF ws-scratch-entry
182200               TO ws-compare-left
182300             MOVE mcr-genre OF ws-catalog-entry (idx-cat)
182400               TO ws-compare-right
182500         WHEN sw-sort-by-year
182600             MOVE mcr-year-x OF ws-scratch-entry
182700               TO ws-compare-left
182800             MOVE mcr-year-x OF ws-catalog-entry (idx-cat)
182900               TO ws-compare-right
183000* Same fallback as 9500 - blank vs blank.
183100         WHEN OTHER
183200             MOVE SPACES TO ws-compare-left ws-compare-right
183300     END-EVALUATE.
183400 9510-end-compare-scratch-to-entry.
183500     EXIT.
183600
183700 9700-begin-display-debug-counts.
183800* UPSI-0 ON - dumps the raw COMP bytes behind the two running
183900* counters a CA tape trace asked to see during the CR-5530
184000* maintenance work. Of no use to the job itself.
184100     DISPLAY "MovCatMt debug - catalog count hi/lo bytes ["
184200             ws-catalog-count-hi "/" ws-catalog-count-lo "] "
184300             "removed count hi/lo bytes ["
184400             ws-removed-count-hi "/" ws-removed-count-lo "]".
184500 9700-end-display-debug-counts.
184600     EXIT.
184700
184800* Plain three-move swap of the two table entries at idx-cat
184900* and idx-cat2, through ws-scratch-entry - used only by
185000* 5100-begin-bubble-sort, where the entries swapped are always
185100* adjacent so a swap can never cross a tied key the way it
185200* could in a selection sort.
185300 9600-begin-swap-catalog-entries.
185400* Three-move swap through scratch - idx-cat's entry has to be
185500* parked somewhere before idx-cat2's entry overwrites it.
185600     MOVE ws-catalog-entry (idx-cat)  TO ws-scratch-entry
185700     MOVE ws-catalog-entry (idx-cat2)
185800       TO ws-catalog-entry (idx-cat)
185900     MOVE ws-scratch-entry TO ws-catalog-entry (idx-cat2).
186000 9600-end-swap-catalog-entries.
186100     EXIT.
186200
186300 END PROGRAM MovCatMt.
